000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  ARTELIG.                                                    
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEV CENTER.                                          
000500 DATE-WRITTEN. 10/21/02.                                                  
000600 DATE-COMPILED. 10/21/02.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS PROGRAM DETERMINES, FOR EACH PATIENT, THE SINGLE          
001300*          EARLIEST CLINICAL REASON AND DATE ON WHICH THE PATIENT         
001400*          BECAME MEDICALLY ELIGIBLE FOR ART - PREGNANCY,                 
001500*          HEPATITIS B CO-INFECTION, TB CO-INFECTION, DISCORDANT          
001600*          COUPLE STATUS, OR (FAILING ALL OF THE ABOVE) AGE/              
001700*          WHO-STAGE/CD4 ELIGIBILITY.                                     
001800*                                                                         
001900*          RULES A-D ARE TESTED IN ORDER, FIRST MATCH WINS.  IF           
002000*          NONE OF A-D FIRES THE AGE-BANDED FALLBACK RULE (E) IS          
002100*          APPLIED VIA SUBPROGRAM ARTBAND.  FOR A-D, IF THE               
002200*          PATIENT HAD ALREADY STARTED ART BEFORE THE TRIGGERING          
002300*          OBSERVATION, THE OVERRIDE IN 280-APPLY-ART-OVERRIDE            
002400*          REPLACES THE RESULT WITH A BLANK REASON AND THE                
002500*          ACTUAL ART-START-DATE.                                         
002600*                                                                         
002700*          OUTPUT IS ANCILLARY - ONE ELIGIBILITY-RESULT RECORD            
002800*          PER PATIENT - USED FOR CASE-REVIEW DRILL-DOWN, NOT             
002900*          FED BACK INTO THE CLINICAL SYSTEM.  NO CONTROL TOTALS          
003000*          ARE KEPT.                                                      
003100******************************************************************        
003200                                                                          
003300         INPUT FILE              -   DDS0001.ARTFACT                      
003400                                                                          
003500         RUN PARAMETER CARD      -   SYSIN (OUTCOME-PERIOD)               
003600                                                                          
003700         OUTPUT FILE PRODUCED    -   DDS0001.ELIGREC                      
003800                                                                          
003900         DUMP FILE               -   SYSOUT                               
004000                                                                          
004100******************************************************************        
004200*CHANGE LOG.                                                              
004300*                                                                         
004400*   021021 LMK  ORIGINAL PROGRAM - PREGNANCY/HEPATITIS/TB/                
004500*   021021 LMK  DISCORDANT-COUPLE RULES PLUS AGE-BANDED FALLBACK          
004600*   030206 LMK  ADDED ART-START-DATE OVERRIDE FOR RULES A-D               
004700*   980921 RDW  Y2K - ALL DATE FIELDS WIDENED TO CCYYMMDD                 
004800*   051002 JS   FUTURE-DATE NOW COMPUTED ONCE VIA CALL TO ARTFDTE         
004900*   051002 JS   INSTEAD OF INLINE MONTH/DAY ARITHMETIC                    
005000*   070523 TGD  TB-COINFECTION RULE - TB-ENROLLED WITH NO                 
005100*   070523 TGD  TB-CONCEPT-DATE DOES NOT FIRE - DOCUMENTED EDGE           
005200*   070523 TGD  CASE FROM THE SOURCE CALCULATION, NOT CORRECTED           
005300******************************************************************        
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER. IBM-390.                                                
005700 OBJECT-COMPUTER. IBM-390.                                                
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM.                                                  
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT SYSOUT                                                        
006300     ASSIGN TO UT-S-SYSOUT                                                
006400       ORGANIZATION IS SEQUENTIAL.                                        
006500                                                                          
006600****** ONE RECORD PER PATIENT, NO PARTICULAR KEY ORDER                    
006700     SELECT ARTFACT-FILE                                                  
006800     ASSIGN TO UT-S-ARTFACT                                               
006900       ACCESS MODE IS SEQUENTIAL                                          
007000       FILE STATUS IS OFCODE.                                             
007100                                                                          
007200****** ONE ELIGIBILITY-RESULT RECORD PER PATIENT                          
007300     SELECT ELIGREC-FILE                                                  
007400     ASSIGN TO UT-S-ELIGREC                                               
007500       ACCESS MODE IS SEQUENTIAL                                          
007600       FILE STATUS IS OFCODE.                                             
007700                                                                          
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000 FD  SYSOUT                                                               
008100     RECORDING MODE IS F                                                  
008200     LABEL RECORDS ARE STANDARD                                           
008300     RECORD CONTAINS 130 CHARACTERS                                       
008400     BLOCK CONTAINS 0 RECORDS                                             
008500     DATA RECORD IS SYSOUT-REC.                                           
008600 01  SYSOUT-REC  PIC X(130).                                              
008700                                                                          
008800****** PRE-EXTRACTED CLINICAL FACTS, ONE RECORD PER PATIENT               
008900 FD  ARTFACT-FILE                                                         
009000     RECORDING MODE IS F                                                  
009100     LABEL RECORDS ARE STANDARD                                           
009200     RECORD CONTAINS 302 CHARACTERS                                       
009300     BLOCK CONTAINS 0 RECORDS                                             
009400     DATA RECORD IS ARTFACT-FILE-REC.                                     
009500 01  ARTFACT-FILE-REC PIC X(302).                                         
009600                                                                          
009700****** FIRST-ELIGIBLE-FOR-ART RESULT, ONE RECORD PER PATIENT              
009800 FD  ELIGREC-FILE                                                         
009900     RECORDING MODE IS F                                                  
010000     LABEL RECORDS ARE STANDARD                                           
010100     RECORD CONTAINS 80 CHARACTERS                                        
010200     BLOCK CONTAINS 0 RECORDS                                             
010300     DATA RECORD IS ELIGREC-FILE-REC.                                     
010400 01  ELIGREC-FILE-REC PIC X(80).                                          
010500                                                                          
010600 WORKING-STORAGE SECTION.                                                 
010700                                                                          
010800 01  FILE-STATUS-CODES.                                                   
010900     05  IFCODE                  PIC X(2).                                
011000         88 CODE-READ      VALUE SPACES.                                  
011100         88 NO-MORE-ARTFACT VALUE "10".                                   
011200     05  OFCODE                  PIC X(2).                                
011300         88 CODE-WRITE    VALUE SPACES.                                   
011400     05  FILLER                  PIC X(4).                                
011500                                                                          
011600** PATIENT-FACT RECORD LAYOUT                                             
011700     COPY ARTFACT.                                                        
011800                                                                          
011900** FIRST-ELIGIBLE-FOR-ART RESULT RECORD LAYOUT                            
012000     COPY ELIGREC.                                                        
012100                                                                          
012200** STANDARD SHOP ABEND-TRAP RECORD                                        
012300     COPY ABENDREC.                                                       
012400                                                                          
012500** CALL PARAMETER AREA SHARED WITH ARTFDTE                                
012600     COPY ARTFDPARM.                                                      
012700                                                                          
012800** CALL PARAMETER AREA SHARED WITH ARTBAND                                
012900     COPY ARTBPARM.                                                       
013000                                                                          
013100 01  WS-RUN-PARMS.                                                        
013200*    SYSIN CARD - COLS 1-3 OUTCOME-PERIOD (WHOLE MONTHS)                  
013300     05  WS-OUTCOME-PERIOD       PIC 9(3).                                
013400     05  FILLER                  PIC X(5).                                
013500                                                                          
013600 01  WS-FUTURE-DATE-SAVE         PIC 9(8).                                
013700                                                                          
013800 01  WS-SUBSCRIPTS.                                                       
013900     05  WS-OBS-SUB              PIC 9(2) COMP.                           
014000     05  FILLER                  PIC X(2).                                
014100                                                                          
014200 01  FLAGS-AND-SWITCHES.                                                  
014300     05  MORE-DATA-SW            PIC X(1) VALUE "Y".                      
014400         88 NO-MORE-DATA         VALUE "N".                               
014500     05  RULE-FIRED-SW           PIC X(1).                                
014600         88 A-RULE-FIRED         VALUE "Y".                               
014700         88 NO-RULE-FIRED        VALUE "N".                               
014800     05  FILLER                  PIC X(2).                                
014900                                                                          
015000 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
015100     05  RECORDS-READ            PIC 9(9) COMP.                           
015200     05  RECORDS-WRITTEN         PIC 9(9) COMP.                           
015300     05  FILLER                  PIC X(4).                                
015400                                                                          
015500 77  WS-DATE                     PIC 9(6).                                
015600 77  ZERO-VAL                    PIC 9(1) COMP VALUE 0.                   
015700 77  ONE-VAL                     PIC 9(1) COMP VALUE 1.                   
015800                                                                          
015900 PROCEDURE DIVISION.                                                      
016000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
016100     PERFORM 100-MAINLINE THRU 100-EXIT                                   
016200             UNTIL NO-MORE-DATA.                                          
016300     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
016400     MOVE +0 TO RETURN-CODE.                                              
016500     GOBACK.                                                              
016600                                                                          
016700 000-HOUSEKEEPING.                                                        
016800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
016900     DISPLAY "******** BEGIN JOB ARTELIG ********".                       
017000     ACCEPT  WS-DATE FROM DATE.                                           
017100     ACCEPT  WS-RUN-PARMS FROM SYSIN.                                     
017200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                           
017300     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
017400     PERFORM 900-READ-ARTFACT THRU 900-EXIT.                              
017500     IF NO-MORE-DATA                                                      
017600         MOVE "EMPTY PATIENT-FACT FILE" TO ABEND-REASON                   
017700         GO TO 1000-ABEND-RTN.                                            
017800 000-EXIT.                                                                
017900     EXIT.                                                                
018000                                                                          
018100 100-MAINLINE.                                                            
018200     MOVE "100-MAINLINE" TO PARA-NAME.                                    
018300     PERFORM 200-DETERMINE-ELIGIBILITY THRU 200-EXIT.                     
018400     PERFORM 700-WRITE-ELIGREC THRU 700-EXIT.                             
018500     ADD +1 TO RECORDS-WRITTEN.                                           
018600     PERFORM 900-READ-ARTFACT THRU 900-EXIT.                              
018700 100-EXIT.                                                                
018800     EXIT.                                                                
018900                                                                          
019000 200-DETERMINE-ELIGIBILITY.                                               
019100     MOVE "200-DETERMINE-ELIGIBILITY" TO PARA-NAME.                       
019200     INITIALIZE ELIGREC-REC.                                              
019300     MOVE AF-PATIENT-ID TO ER-PATIENT-ID.                                 
019400     IF AF-HIV-NOT-ENROLLED OR AF-HIV-ENROLL-DATE = 0                     
019500         MOVE "N" TO ER-ELIGIBLE-FLAG                                     
019600         GO TO 200-EXIT.                                                  
019700     MOVE "Y" TO ER-ELIGIBLE-FLAG.                                        
019800     PERFORM 220-COMPUTE-FUTURE-DATE THRU 220-EXIT.                       
019900     MOVE "N" TO RULE-FIRED-SW.                                           
020000     PERFORM 230-TEST-PREGNANT THRU 230-EXIT.                             
020100     IF NO-RULE-FIRED                                                     
020200         PERFORM 240-TEST-HEPATITIS THRU 240-EXIT.                        
020300     IF NO-RULE-FIRED                                                     
020400         PERFORM 250-TEST-TB-COINFECT THRU 250-EXIT.                      
020500     IF NO-RULE-FIRED                                                     
020600         PERFORM 260-TEST-DISCORDANT THRU 260-EXIT.                       
020700     IF A-RULE-FIRED                                                      
020800         PERFORM 280-APPLY-ART-OVERRIDE THRU 280-EXIT                     
020900     ELSE                                                                 
021000         PERFORM 270-TEST-AGE-BANDED THRU 270-EXIT.                       
021100 200-EXIT.                                                                
021200     EXIT.                                                                
021300                                                                          
021400 220-COMPUTE-FUTURE-DATE.                                                 
021500******** FUTURE-DATE = HIV-ENROLL-DATE + OUTCOME-PERIOD MONTHS            
021600******** + 1 DAY - THE OUTER BOUND FOR A QUALIFYING OBSERVATION           
021700     MOVE AF-HIV-ENROLL-DATE TO LS-BASE-DATE.                             
021800     MOVE WS-OUTCOME-PERIOD TO LS-OUTCOME-MONTHS.                         
021900     CALL "ARTFDTE" USING ARTFDTE-PARMS.                                  
022000     MOVE LS-FUTURE-DATE OF ARTFDTE-PARMS                                 
022100         TO WS-FUTURE-DATE-SAVE.                                          
022200 220-EXIT.                                                                
022300     EXIT.                                                                
022400                                                                          
022500 230-TEST-PREGNANT.                                                       
022600******** RULE A - PREGNANT/BREASTFEEDING                                  
022700     IF AF-PREGNANT-OR-BF                                                 
022800         AND AF-PREGNANCY-DATE < WS-FUTURE-DATE-SAVE                      
022900         MOVE "Y" TO RULE-FIRED-SW                                        
023000         MOVE "Pregnant or breastfeeding" TO ER-REASON-TEXT               
023100         MOVE AF-PREGNANCY-DATE TO ER-REASON-DATE.                        
023200 230-EXIT.                                                                
023300     EXIT.                                                                
023400                                                                          
023500 240-TEST-HEPATITIS.                                                      
023600******** RULE B - HEPATITIS B CO-INFECTION                                
023700     IF AF-HEPATITIS-B-COINF                                              
023800         AND AF-HEPATITIS-DATE < WS-FUTURE-DATE-SAVE                      
023900         MOVE "Y" TO RULE-FIRED-SW                                        
024000         MOVE "HPV/HIV coinfection" TO ER-REASON-TEXT                     
024100         MOVE AF-HEPATITIS-DATE TO ER-REASON-DATE.                        
024200 240-EXIT.                                                                
024300     EXIT.                                                                
024400                                                                          
024500 250-TEST-TB-COINFECT.                                                    
024600******** RULE C - TB/HIV CO-INFECTION.  IF TB-ENROLLED BUT THE            
024700******** TB-CONCEPT OBSERVATION IS ABSENT, TB-CONCEPT-DATE IS             
024800******** ZERO AND THE DATE TEST BELOW CANNOT BE SATISFIED - THE           
024900******** RULE THEN DOES NOT FIRE.  THIS MIRRORS A NULL-POINTER-           
025000******** PRONE EDGE CASE IN THE ORIGINAL CALCULATION AND IS               
025100******** PRESERVED AS-IS, NOT "FIXED".                                    
025200     IF (AF-TB-ENROLLED OR AF-TB-DIAGNOSED-ORTX)                          
025300         AND AF-TB-CONCEPT-DATE NOT = 0                                   
025400         AND AF-TB-CONCEPT-DATE < WS-FUTURE-DATE-SAVE                     
025500         MOVE "Y" TO RULE-FIRED-SW                                        
025600         MOVE "TB/HIV co infection" TO ER-REASON-TEXT                     
025700         MOVE AF-TB-CONCEPT-DATE TO ER-REASON-DATE.                       
025800 250-EXIT.                                                                
025900     EXIT.                                                                
026000                                                                          
026100 260-TEST-DISCORDANT.                                                     
026200******** RULE D - DISCORDANT COUPLE (HIV-NEGATIVE PARTNER)                
026300     IF AF-DISCORDANT-COUPLE                                              
026400         AND AF-DISCORDANT-DATE < WS-FUTURE-DATE-SAVE                     
026500         MOVE "Y" TO RULE-FIRED-SW                                        
026600         MOVE "Discordant couple (HIV-negative partner)"                  
026700             TO ER-REASON-TEXT                                            
026800         MOVE AF-DISCORDANT-DATE TO ER-REASON-DATE.                       
026900 260-EXIT.                                                                
027000     EXIT.                                                                
027100                                                                          
027200 270-TEST-AGE-BANDED.                                                     
027300******** RULE E - FALLBACK - AGE/WHO-STAGE/CD4, VIA ARTBAND.              
027400******** NONE OF RULES A-D FIRED SO NO OVERRIDE PASS IS NEEDED -          
027500******** ARTBAND APPLIES THE SAME ART-START-DATE OVERRIDE                 
027600******** INTERNALLY FOR THE WHO-STAGE AND CD4 BRANCHES.                   
027700     MOVE AF-AGE-IN-MONTHS TO LS-AGE-IN-MONTHS OF ARTBAND-PARMS.          
027800     MOVE AF-HIV-ENROLL-DATE                                              
027900         TO LS-HIV-ENROLL-DATE OF ARTBAND-PARMS.                          
028000     MOVE AF-ART-START-DATE                                               
028100         TO LS-ART-START-DATE OF ARTBAND-PARMS.                           
028200     MOVE WS-FUTURE-DATE-SAVE                                             
028300         TO LS-FUTURE-DATE OF ARTBAND-PARMS.                              
028400     MOVE AF-WHO-OBS-COUNT TO LS-WHO-OBS-COUNT OF ARTBAND-PARMS.          
028500     PERFORM 275-COPY-WHO-OBS THRU 275-EXIT                               
028600            VARYING WS-OBS-SUB FROM 1 BY 1                                
028700            UNTIL WS-OBS-SUB > AF-WHO-OBS-COUNT.                          
028800     MOVE AF-CD4-OBS-COUNT TO LS-CD4-OBS-COUNT OF ARTBAND-PARMS.          
028900     PERFORM 276-COPY-CD4-OBS THRU 276-EXIT                               
029000            VARYING WS-OBS-SUB FROM 1 BY 1                                
029100            UNTIL WS-OBS-SUB > AF-CD4-OBS-COUNT.                          
029200     CALL "ARTBAND" USING ARTBAND-PARMS.                                  
029300     IF LS-RESULT-FOUND OF ARTBAND-PARMS                                  
029400         MOVE LS-REASON-TEXT OF ARTBAND-PARMS TO ER-REASON-TEXT           
029500         MOVE LS-REASON-DATE OF ARTBAND-PARMS TO ER-REASON-DATE           
029600     ELSE                                                                 
029700         MOVE "N" TO ER-ELIGIBLE-FLAG.                                    
029800 270-EXIT.                                                                
029900     EXIT.                                                                
030000                                                                          
030100 275-COPY-WHO-OBS.                                                        
030200     MOVE AF-WHO-STAGE(WS-OBS-SUB)                                        
030300         TO LS-WHO-STAGE(WS-OBS-SUB) OF ARTBAND-PARMS.                    
030400     MOVE AF-WHO-DATE(WS-OBS-SUB)                                         
030500         TO LS-WHO-DATE(WS-OBS-SUB) OF ARTBAND-PARMS.                     
030600 275-EXIT.                                                                
030700     EXIT.                                                                
030800                                                                          
030900 276-COPY-CD4-OBS.                                                        
031000     MOVE AF-CD4-VALUE(WS-OBS-SUB)                                        
031100         TO LS-CD4-VALUE(WS-OBS-SUB) OF ARTBAND-PARMS.                    
031200     MOVE AF-CD4-DATE(WS-OBS-SUB)                                         
031300         TO LS-CD4-DATE(WS-OBS-SUB) OF ARTBAND-PARMS.                     
031400 276-EXIT.                                                                
031500     EXIT.                                                                
031600                                                                          
031700 280-APPLY-ART-OVERRIDE.                                                  
031800******** RULES A-D ONLY - IF THE PATIENT WAS ALREADY ON ART               
031900******** BEFORE THE TRIGGERING OBSERVATION, ART-START-DATE                
032000******** WINS AND THE REASON TEXT IS BLANKED OUT                          
032100     IF AF-ART-START-DATE NOT = 0                                         
032200         AND AF-ART-START-DATE < ER-REASON-DATE                           
032300         MOVE SPACES TO ER-REASON-TEXT                                    
032400         MOVE AF-ART-START-DATE TO ER-REASON-DATE.                        
032500 280-EXIT.                                                                
032600     EXIT.                                                                
032700                                                                          
032800 700-WRITE-ELIGREC.                                                       
032900     MOVE "700-WRITE-ELIGREC" TO PARA-NAME.                               
033000     WRITE ELIGREC-FILE-REC FROM ELIGREC-REC.                             
033100 700-EXIT.                                                                
033200     EXIT.                                                                
033300                                                                          
033400 800-OPEN-FILES.                                                          
033500     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
033600     OPEN INPUT ARTFACT-FILE.                                             
033700     OPEN OUTPUT ELIGREC-FILE, SYSOUT.                                    
033800 800-EXIT.                                                                
033900     EXIT.                                                                
034000                                                                          
034100 850-CLOSE-FILES.                                                         
034200     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
034300     CLOSE ARTFACT-FILE, ELIGREC-FILE, SYSOUT.                            
034400 850-EXIT.                                                                
034500     EXIT.                                                                
034600                                                                          
034700 900-READ-ARTFACT.                                                        
034800     READ ARTFACT-FILE INTO ARTFACT-REC                                   
034900         AT END MOVE "N" TO MORE-DATA-SW                                  
035000         GO TO 900-EXIT                                                   
035100     END-READ.                                                            
035200     ADD +1 TO RECORDS-READ.                                              
035300 900-EXIT.                                                                
035400     EXIT.                                                                
035500                                                                          
035600 999-CLEANUP.                                                             
035700     MOVE "999-CLEANUP" TO PARA-NAME.                                     
035800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
035900     DISPLAY "** RECORDS READ **".                                        
036000     DISPLAY RECORDS-READ.                                                
036100     DISPLAY "** RECORDS WRITTEN **".                                     
036200     DISPLAY RECORDS-WRITTEN.                                             
036300     DISPLAY "******** NORMAL END OF JOB ARTELIG ********".               
036400 999-EXIT.                                                                
036500     EXIT.                                                                
036600                                                                          
036700 1000-ABEND-RTN.                                                          
036800     WRITE SYSOUT-REC FROM ABEND-REC.                                     
036900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
037000     DISPLAY "*** ABNORMAL END OF JOB - ARTELIG ***" UPON CONSOLE.        
037100     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
