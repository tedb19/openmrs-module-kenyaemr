000100******************************************************************ART0001 
000200* COPYBOOK ARTFACT                                                ART0002 
000300* ONE PATIENT-FACT RECORD PER HIV/ART PATIENT, PRE-EXTRACTED BY   ART0003 
000400* THE CLINIC FEEDER JOB FOR A GIVEN REPORTING PERIOD.             ART0004 
000500* SHARED BY M731RPT (MOH 731 COHORT REPORT) AND ARTELIG           ART0005 
000600* (FIRST-MEDICALLY-ELIGIBLE-FOR-ART CALCULATION).                 ART0006 
000700*                                                                 ART0007 
000800* ALL DATES ARE CCYYMMDD, ZERO MEANS "NOT PRESENT".  OBSERVATION  ART0008 
000900* TABLES ARE HELD OLDEST-FIRST (ASCENDING BY DATE) SO THE         ART0009 
001000* "EARLIEST QUALIFYING OBSERVATION" RULES CAN SCAN FORWARD.       ART0010 
001100*                                                                 ART0011 
001200* MAINTENANCE                                                     ART0012 
001300*   890714 JS   ORIGINAL LAYOUT - PATDALY CONVERTED TO HIV FACTS  ART0013 
001400*   970306 RDW  ADDED TB-CONCEPT / HEPATITIS / DISCORDANT OBS     ART0014 
001500*   020911 LMK  ADDED CD4 AND WHO-STAGE OBSERVATION TABLES        ART0015 
001600*   061229 JS   WIDENED AGE-IN-MONTHS TO 4 DIGITS (NO TRUNCATION) ART0016 
001700******************************************************************ART0017 
001800 01  ARTFACT-REC.                                                 ART0018 
001900     05  AF-PATIENT-ID               PIC 9(9).                    ART0019 
002000     05  AF-GENDER                   PIC X(1).                    ART0020 
002100         88  AF-FEMALE               VALUE "F".                   ART0021 
002200         88  AF-MALE                 VALUE "M".                   ART0022 
002300     05  AF-AGE-IN-MONTHS            PIC 9(4).                    ART0023 
002400     05  AF-HIV-ENROLLED-FLAG        PIC X(1).                    ART0024 
002500         88  AF-HIV-ENROLLED         VALUE "Y".                   ART0025 
002600         88  AF-HIV-NOT-ENROLLED     VALUE "N".                   ART0026 
002700*    DATE OF FIRST HIV PROGRAM ENROLLMENT                         ART0027 
002800     05  AF-HIV-ENROLL-DATE          PIC 9(8).                    ART0028 
002900     05  AF-HIV-ENROLL-DATE-R REDEFINES AF-HIV-ENROLL-DATE.       ART0029 
003000         10  AF-HED-CCYY             PIC 9(4).                    ART0030 
003100         10  AF-HED-MM               PIC 9(2).                    ART0031 
003200         10  AF-HED-DD               PIC 9(2).                    ART0032 
003300     05  AF-TB-ENROLLED-FLAG         PIC X(1).                    ART0033 
003400         88  AF-TB-ENROLLED          VALUE "Y".                   ART0034 
003500         88  AF-TB-NOT-ENROLLED      VALUE "N".                   ART0035 
003600     05  AF-TRANSFER-IN-FLAG         PIC X(1).                    ART0036 
003700         88  AF-TRANSFERRED-IN       VALUE "Y".                   ART0037 
003800         88  AF-NOT-TRANSFERRED-IN   VALUE "N".                   ART0038 
003900*    DATE OF FIRST ACTUAL ART START, ZERO = NEVER STARTED         ART0039 
004000     05  AF-ART-START-DATE           PIC 9(8).                    ART0040 
004100     05  AF-ART-START-DATE-R REDEFINES AF-ART-START-DATE.         ART0041 
004200         10  AF-ASD-CCYY             PIC 9(4).                    ART0042 
004300         10  AF-ASD-MM               PIC 9(2).                    ART0043 
004400         10  AF-ASD-DD               PIC 9(2).                    ART0044 
004500*    MOST RECENT CLINICAL ENCOUNTER ON OR BEFORE END-DATE         ART0045 
004600     05  AF-LAST-ENCOUNTER-DATE      PIC 9(8).                    ART0046 
004700     05  AF-LAST-ENCOUNTER-DATE-R REDEFINES AF-LAST-ENCOUNTER-DATEART0047 
004800         10  AF-LED-CCYY             PIC 9(4).                    ART0048 
004900         10  AF-LED-MM               PIC 9(2).                    ART0049 
005000         10  AF-LED-DD               PIC 9(2).                    ART0050 
005100     05  AF-TB-CONCEPT-FLAG          PIC X(1).                    ART0051 
005200         88  AF-TB-DIAGNOSED-ORTX    VALUE "Y".                   ART0052 
005300         88  AF-TB-NOT-DIAGNOSED     VALUE "N".                   ART0053 
005400     05  AF-TB-CONCEPT-DATE          PIC 9(8).                    ART0054 
005500     05  AF-HEPATITIS-FLAG           PIC X(1).                    ART0055 
005600         88  AF-HEPATITIS-B-COINF    VALUE "Y".                   ART0056 
005700         88  AF-NO-HEPATITIS-B       VALUE "N".                   ART0057 
005800     05  AF-HEPATITIS-DATE           PIC 9(8).                    ART0058 
005900     05  AF-PREGNANCY-FLAG           PIC X(1).                    ART0059 
006000         88  AF-PREGNANT-OR-BF       VALUE "Y".                   ART0060 
006100         88  AF-NOT-PREGNANT         VALUE "N".                   ART0061 
006200     05  AF-PREGNANCY-DATE           PIC 9(8).                    ART0062 
006300     05  AF-DISCORDANT-FLAG          PIC X(1).                    ART0063 
006400         88  AF-DISCORDANT-COUPLE    VALUE "Y".                   ART0064 
006500         88  AF-NOT-DISCORDANT       VALUE "N".                   ART0065 
006600     05  AF-DISCORDANT-DATE          PIC 9(8).                    ART0066 
006700*    CD4 OBSERVATIONS, OLDEST FIRST, 0-10 POPULATED               ART0067 
006800     05  AF-CD4-OBS-COUNT            PIC 9(2).                    ART0068 
006900     05  AF-CD4-OBS OCCURS 10 TIMES                               ART0069 
007000             INDEXED BY AF-CD4-IDX.                               ART0070 
007100         10  AF-CD4-VALUE            PIC 9(4).                    ART0071 
007200         10  AF-CD4-DATE             PIC 9(8).                    ART0072 
007300*    WHO CLINICAL STAGE OBSERVATIONS, OLDEST FIRST, 0-10 POPULATEDART0073 
007400     05  AF-WHO-OBS-COUNT            PIC 9(2).                    ART0074 
007500     05  AF-WHO-OBS OCCURS 10 TIMES                               ART0075 
007600             INDEXED BY AF-WHO-IDX.                               ART0076 
007700         10  AF-WHO-STAGE            PIC 9(1).                    ART0077 
007800             88  AF-WHO-STAGE-I      VALUE 1.                     ART0078 
007900             88  AF-WHO-STAGE-II     VALUE 2.                     ART0079 
008000             88  AF-WHO-STAGE-III    VALUE 3.                     ART0080 
008100             88  AF-WHO-STAGE-IV     VALUE 4.                     ART0081 
008200         10  AF-WHO-DATE             PIC 9(8).                    ART0082 
008300     05  FILLER                      PIC X(20).                   ART0083 
