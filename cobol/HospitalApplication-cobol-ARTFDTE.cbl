000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  ARTFDTE.                                                    
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEV CENTER.                                          
000500 DATE-WRITTEN. 10/21/02.                                                  
000600 DATE-COMPILED. 10/21/02.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          CALLED SUBPROGRAM - COMPUTES THE "FUTURE DATE" OUTER           
001300*          BOUND USED BY ARTELIG WHEN TESTING WHETHER AN                  
001400*          OBSERVATION IS EARLY ENOUGH TO COUNT TOWARD A                  
001500*          FIRST-ELIGIBLE-FOR-ART REASON.                                 
001600*                                                                         
001700*          FUTURE-DATE = BASE-DATE + OUTCOME-PERIOD MONTHS + 1 DAY        
001800*                                                                         
001900*          THE DAY-OF-MONTH IS NOT RE-VALIDATED AFTER THE MONTH           
002000*          ADD - IF BASE-DATE IS THE 31ST AND THE TARGET MONTH            
002100*          HAS FEWER DAYS THIS WILL PRODUCE AN OUT-OF-RANGE DATE.         
002200*          CARRIED OVER FROM THE ORIGINAL CALCULATION - NOT               
002300*          CORRECTED HERE.                                                
002400******************************************************************        
002500                                                                          
002600         CALLED BY               -   ARTELIG                              
002700                                                                          
002800******************************************************************        
002900*CHANGE LOG.                                                              
003000*                                                                         
003100*   021021 LMK  ORIGINAL PROGRAM - CONVERTED FROM STRLTH                  
003200*   030206 LMK  ADD-ONE-DAY NOW HANDLES LEAP FEBRUARY                     
003300*   980921 RDW  Y2K - BASE-DATE/FUTURE-DATE WIDENED TO CCYYMMDD           
003400*   051002 JS   MONTH ROLLOVER LOOP REWRITTEN - WAS UNBOUNDED             
003500*   070523 TGD  COMMENT ADDED RE: DAY-OF-MONTH NOT RE-VALIDATED           
003600******************************************************************        
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-390.                                                
004000 OBJECT-COMPUTER. IBM-390.                                                
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM.                                                  
004300                                                                          
004400 DATA DIVISION.                                                           
004500 WORKING-STORAGE SECTION.                                                 
004600                                                                          
004700 01  WS-DAYS-IN-MONTH-TBL.                                                
004800     05  WS-DIM-LITERAL          PIC X(24) VALUE                          
004900         "312831303130313130313031".                                      
005000 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TBL.                   
005100     05  WS-DIM OCCURS 12 TIMES  PIC 9(2).                                
005200                                                                          
005300 01  WS-LEAP-WORK-AREA.                                                   
005400     05  WS-MONTH-MAX            PIC 9(2) COMP.                           
005500     05  WS-LEAP-SW              PIC X(1).                                
005600         88 IS-LEAP-YEAR         VALUE "Y".                               
005700     05  WS-LEAP-Q               PIC 9(4) COMP.                           
005800     05  WS-LEAP-R4              PIC 9(4) COMP.                           
005900     05  WS-LEAP-R100            PIC 9(4) COMP.                           
006000     05  WS-LEAP-R400            PIC 9(4) COMP.                           
006100     05  FILLER                  PIC X(4).                                
006200                                                                          
006300 LINKAGE SECTION.                                                         
006400                                                                          
006500     COPY ARTFDPARM.                                                      
006600                                                                          
006700 PROCEDURE DIVISION USING ARTFDTE-PARMS.                                  
006800                                                                          
006900 000-MAIN-LINE.                                                           
007000     MOVE LS-BASE-DATE TO LS-FUTURE-DATE.                                 
007100     PERFORM 100-ADD-OUTCOME-MONTHS THRU 100-EXIT.                        
007200     PERFORM 200-ADD-ONE-DAY THRU 200-EXIT.                               
007300     GOBACK.                                                              
007400 000-EXIT.                                                                
007500     EXIT.                                                                
007600                                                                          
007700 100-ADD-OUTCOME-MONTHS.                                                  
007800     ADD LS-OUTCOME-MONTHS TO LS-FD-MM.                                   
007900     PERFORM 150-NORMALIZE-MONTH THRU 150-EXIT                            
008000            UNTIL LS-FD-MM NOT > 12.                                      
008100 100-EXIT.                                                                
008200     EXIT.                                                                
008300                                                                          
008400 150-NORMALIZE-MONTH.                                                     
008500     SUBTRACT 12 FROM LS-FD-MM.                                           
008600     ADD 1 TO LS-FD-CCYY.                                                 
008700 150-EXIT.                                                                
008800     EXIT.                                                                
008900                                                                          
009000 200-ADD-ONE-DAY.                                                         
009100     ADD 1 TO LS-FD-DD.                                                   
009200     PERFORM 210-CHECK-LEAP-YEAR THRU 210-EXIT.                           
009300     MOVE WS-DIM(LS-FD-MM) TO WS-MONTH-MAX.                               
009400     IF LS-FD-MM = 2 AND IS-LEAP-YEAR                                     
009500         ADD 1 TO WS-MONTH-MAX.                                           
009600     IF LS-FD-DD > WS-MONTH-MAX                                           
009700         MOVE 1 TO LS-FD-DD                                               
009800         ADD 1 TO LS-FD-MM                                                
009900         IF LS-FD-MM > 12                                                 
010000             MOVE 1 TO LS-FD-MM                                           
010100             ADD 1 TO LS-FD-CCYY.                                         
010200 200-EXIT.                                                                
010300     EXIT.                                                                
010400                                                                          
010500 210-CHECK-LEAP-YEAR.                                                     
010600     DIVIDE LS-FD-CCYY BY 4 GIVING WS-LEAP-Q                              
010700            REMAINDER WS-LEAP-R4.                                         
010800     DIVIDE LS-FD-CCYY BY 100 GIVING WS-LEAP-Q                            
010900            REMAINDER WS-LEAP-R100.                                       
011000     DIVIDE LS-FD-CCYY BY 400 GIVING WS-LEAP-Q                            
011100            REMAINDER WS-LEAP-R400.                                       
011200     IF (WS-LEAP-R4 = 0 AND WS-LEAP-R100 NOT = 0)                         
011300                       OR WS-LEAP-R400 = 0                                
011400         MOVE "Y" TO WS-LEAP-SW                                           
011500     ELSE                                                                 
011600         MOVE "N" TO WS-LEAP-SW.                                          
011700 210-EXIT.                                                                
011800     EXIT.                                                                
