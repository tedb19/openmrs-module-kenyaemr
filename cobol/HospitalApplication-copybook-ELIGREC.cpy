000100******************************************************************ELR0001 
000200* COPYBOOK ELIGREC                                                ELR0002 
000300* ELIGIBILITY-RESULT - ONE RECORD PER PATIENT, THE ANCILLARY      ELR0003 
000400* OUTPUT OF ARTELIG (FIRST-MEDICALLY-ELIGIBLE-FOR-ART DATE AND    ELR0005 
000500* REASON).  USED FOR CASE-REVIEW DRILL-DOWN, NOT FED BACK INTO    ELR0006 
000600* THE CLINICAL SYSTEM.                                            ELR0007 
000700*                                                                 ELR0008 
000800* MAINTENANCE                                                     ELR0009 
000900*   021014 LMK  ORIGINAL LAYOUT                                   ELR0010 
001000******************************************************************ELR0011 
001100 01  ELIGREC-REC.                                                 ELR0012 
001200     05  ER-PATIENT-ID               PIC 9(9).                    ELR0013 
001300     05  ER-ELIGIBLE-FLAG            PIC X(1).                    ELR0014 
001400         88  ER-DETERMINATION-MADE   VALUE "Y".                   ELR0015 
001500         88  ER-NO-DETERMINATION     VALUE "N".                   ELR0016 
001600     05  ER-REASON-TEXT              PIC X(40).                   ELR0017 
001700*    REASON DATE, ZERO MEANS "NONE / NOT APPLICABLE"              ELR0018 
001800     05  ER-REASON-DATE              PIC 9(8).                    ELR0019 
001900     05  ER-REASON-DATE-R REDEFINES ER-REASON-DATE.               ELR0020 
002000         10  ER-RD-CCYY              PIC 9(4).                    ELR0021 
002100         10  ER-RD-MM                PIC 9(2).                    ELR0022 
002200         10  ER-RD-DD                PIC 9(2).                    ELR0023 
002300     05  FILLER                      PIC X(30).                   ELR0024 
