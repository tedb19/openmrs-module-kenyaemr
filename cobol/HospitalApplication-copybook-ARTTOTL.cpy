000100******************************************************************ATL0001 
000200* COPYBOOK ARTTOTL                                                ATL0002 
000300* MOH 731 REPORT ACCUMULATOR - ONE SET OF COLUMN COUNTERS PER RUN.ATL0003 
000400* ZERO-INITIALIZED AT 000-HOUSEKEEPING, INCREMENTED ONCE PER      ATL0005 
000500* QUALIFYING PATIENT BY M731RPT, PRINTED BY 700-WRITE-REPORT.     ATL0006 
000600* COLUMN CODES (HV03-NN) SHOWN IN COMMENTS MATCH THE PRINTED      ATL0007 
000700* COLUMN HEADINGS - THEY ARE LABELS ONLY, NOT COMPUTED VALUES.    ATL0008 
000800*                                                                 ATL0009 
000900* MAINTENANCE                                                     ATL0010 
001000*   021014 LMK  ORIGINAL MOH 731 COLUMN SET                      *ATL0011 
001100*   051002 JS   ADDED STARTING-ART-TB-PATIENT COLUMN (HV03-27)    ATL0012 
001200******************************************************************ATL0013 
001300 01  ARTTOTL-REC.                                                 ATL0014 
001400*    ENROLLED IN CARE (NO TRANSFERS) - HV03-08 THRU HV03-13       ATL0015 
001500     05  TOT-ENC-U1              PIC S9(7) COMP-3.                ATL0016 
001600     05  TOT-ENC-15M             PIC S9(7) COMP-3.                ATL0017 
001700     05  TOT-ENC-15F             PIC S9(7) COMP-3.                ATL0018 
001800     05  TOT-ENC-ADM             PIC S9(7) COMP-3.                ATL0019 
001900     05  TOT-ENC-ADF             PIC S9(7) COMP-3.                ATL0020 
002000     05  TOT-ENC-TOT             PIC S9(7) COMP-3.                ATL0021 
002100*    CURRENTLY IN CARE (INCLUDES TRANSFERS) - HV03-14 THRU HV03-19ATL0022 
002200     05  TOT-CIC-U1              PIC S9(7) COMP-3.                ATL0023 
002300     05  TOT-CIC-15M             PIC S9(7) COMP-3.                ATL0024 
002400     05  TOT-CIC-15F             PIC S9(7) COMP-3.                ATL0025 
002500     05  TOT-CIC-ADM             PIC S9(7) COMP-3.                ATL0026 
002600     05  TOT-CIC-ADF             PIC S9(7) COMP-3.                ATL0027 
002700     05  TOT-CIC-TOT             PIC S9(7) COMP-3.                ATL0028 
002800*    STARTING ART - HV03-20 THRU HV03-25                          ATL0029 
002900     05  TOT-SART-U1             PIC S9(7) COMP-3.                ATL0030 
003000     05  TOT-SART-15M            PIC S9(7) COMP-3.                ATL0031 
003100     05  TOT-SART-15F            PIC S9(7) COMP-3.                ATL0032 
003200     05  TOT-SART-ADM            PIC S9(7) COMP-3.                ATL0033 
003300     05  TOT-SART-ADF            PIC S9(7) COMP-3.                ATL0034 
003400     05  TOT-SART-TOT            PIC S9(7) COMP-3.                ATL0035 
003500*    STARTING ART (TB PATIENT), TOTAL ONLY - HV03-27 (26 RESERVED)ATL0036 
003600     05  TOT-SARTB-TOT           PIC S9(7) COMP-3.                ATL0037 
003700*    REVISITS ART - HV03-28 THRU HV03-33                          ATL0038 
003800     05  TOT-REV-U1              PIC S9(7) COMP-3.                ATL0039 
003900     05  TOT-REV-15M             PIC S9(7) COMP-3.                ATL0040 
004000     05  TOT-REV-15F             PIC S9(7) COMP-3.                ATL0041 
004100     05  TOT-REV-ADM             PIC S9(7) COMP-3.                ATL0042 
004200     05  TOT-REV-ADF             PIC S9(7) COMP-3.                ATL0043 
004300     05  TOT-REV-TOT             PIC S9(7) COMP-3.                ATL0044 
004400*    CURRENTLY ON ART - HV03-28(REUSED)..39 - SEE 700-WRITE-REPORTATL0045 
004500*    NOTE - HV03-28 IS PRINTED FOR BOTH THIS <1 COLUMN AND THE            
004600*    REVISITS-ART <1 COLUMN ABOVE - A DUPLICATE CODE CARRIED OVER         
004700*    FROM THE SOURCE COLUMN DEFINITIONS, NOT CORRECTED HERE.              
004800     05  TOT-COA-U1              PIC S9(7) COMP-3.                ATL0049 
004900     05  TOT-COA-15M             PIC S9(7) COMP-3.                ATL0050 
005000     05  TOT-COA-15F             PIC S9(7) COMP-3.                ATL0051 
005100     05  TOT-COA-ADM             PIC S9(7) COMP-3.                ATL0052 
005200     05  TOT-COA-ADF             PIC S9(7) COMP-3.                ATL0053 
005300     05  TOT-COA-TOT             PIC S9(7) COMP-3.                ATL0054 
005400*    CUMULATIVE EVER ON ART, NO <1 COLUMN - HV03-40 THRU HV03-44  ATL0055 
005500     05  TOT-CEA-15M             PIC S9(7) COMP-3.                ATL0056 
005600     05  TOT-CEA-15F             PIC S9(7) COMP-3.                ATL0057 
005700     05  TOT-CEA-ADM             PIC S9(7) COMP-3.                ATL0058 
005800     05  TOT-CEA-ADF             PIC S9(7) COMP-3.                ATL0059 
005900     05  TOT-CEA-TOT             PIC S9(7) COMP-3.                ATL0060 
006000     05  FILLER                  PIC X(10).                       ATL0061 
