000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  M731RPT.                                                    
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEV CENTER.                                          
000500 DATE-WRITTEN. 10/14/02.                                                  
000600 DATE-COMPILED. 10/14/02.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS PROGRAM PRODUCES THE MOH 731 HIV/ART COHORT               
001300*          REPORT FOR A REPORTING PERIOD START-DATE..END-DATE.            
001400*                                                                         
001500*          IT READS ONE PRE-EXTRACTED CLINICAL-FACTS RECORD PER           
001600*          PATIENT, TESTS EACH PATIENT AGAINST SEVEN COHORT               
001700*          MEMBERSHIP RULES, AND ACCUMULATES COUNTS BY AGE BAND           
001800*          AND GENDER INTO THE MOH731-TOTALS ACCUMULATOR.                 
001900*                                                                         
002000*          NO RECORD IS WRITTEN BACK TO THE CLINICAL SYSTEM -             
002100*          THIS IS A READ-ONLY, REPORT-PRODUCING BATCH JOB.               
002200*                                                                         
002300******************************************************************        
002400                                                                          
002500         INPUT FILE              -   DDS0001.ARTFACT                      
002600                                                                          
002700         RUN PARAMETER CARD      -   SYSIN (START-DATE,END-DATE)          
002800                                                                          
002900         OUTPUT REPORT PRODUCED  -   DDS0001.M731RPT                      
003000                                                                          
003100         DUMP FILE               -   SYSOUT                               
003200                                                                          
003300******************************************************************        
003400*CHANGE LOG.                                                              
003500*                                                                         
003600*   021014 LMK  ORIGINAL PROGRAM - MOH 731 SEVEN-COHORT REPORT            
003700*   021014 LMK  ADDED ENROLLED-IN-CARE AND CURRENTLY-IN-CARE              
003800*   030206 LMK  ADDED STARTING-ART AND STARTING-ART-TB-PATIENT            
003900*   030206 LMK  ADDED REVISITS-ART AND CURRENTLY-ON-ART TESTS             
004000*   030811 RDW  ADDED CUMULATIVE-EVER-ON-ART, NO <1 BREAKOUT              
004100*   040119 RDW  CORRECTED 90-DAY ENCOUNTER WINDOW - WAS 60 DAYS           
004200*   051002 JS   ADDED STARTING-ART-TB-PATIENT TOTAL-ONLY COLUMN           
004300*   070523 TGD  REVISITS-ART WAS COMPARING TO END-DATE, NOT               
004400*   070523 TGD  START-DATE - 1 - LEFT AS DOCUMENTED, NOT FIXED            
004500*   980921 RDW  Y2K - WS-RUN-PARMS WAS 2-DIGIT YEAR, NOW CCYYMMDD         
004600*   990115 RDW  Y2K - DAYS-IN-MONTH TABLE LEAP YEAR CHECK ADDED           
004700*   030206 LMK  90-DAY/1-DAY DATE MATH MOVED TO LOCAL PARAGRAPHS          
004800*   111003 JS   REPORT COLUMN HEADERS WIDENED FOR 132-CHAR PRINT          
004900*   140227 TGD  MINOR - DISPLAY TOTALS TO SYSOUT AT END OF JOB            
005000******************************************************************        
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER. IBM-390.                                                
005400 OBJECT-COMPUTER. IBM-390.                                                
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT SYSOUT                                                        
006000     ASSIGN TO UT-S-SYSOUT                                                
006100       ORGANIZATION IS SEQUENTIAL.                                        
006200                                                                          
006300****** ONE RECORD PER PATIENT, NO PARTICULAR KEY ORDER                    
006400 SELECT ARTFACT-FILE                                                      
006500     ASSIGN TO UT-S-ARTFACT                                               
006600       ACCESS MODE IS SEQUENTIAL                                          
006700       FILE STATUS IS OFCODE.                                             
006800                                                                          
006900****** ONE PRINTED SUMMARY REPORT PER RUN                                 
007000 SELECT RPTFILE                                                           
007100     ASSIGN TO UT-S-RPTFILE                                               
007200       ACCESS MODE IS SEQUENTIAL                                          
007300       FILE STATUS IS OFCODE.                                             
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700 FD  SYSOUT                                                               
007800     RECORDING MODE IS F                                                  
007900     LABEL RECORDS ARE STANDARD                                           
008000     RECORD CONTAINS 130 CHARACTERS                                       
008100     BLOCK CONTAINS 0 RECORDS                                             
008200     DATA RECORD IS SYSOUT-REC.                                           
008300 01  SYSOUT-REC  PIC X(130).                                              
008400                                                                          
008500****** PRE-EXTRACTED CLINICAL FACTS, ONE RECORD PER PATIENT               
008600 FD  ARTFACT-FILE                                                         
008700     RECORDING MODE IS F                                                  
008800     LABEL RECORDS ARE STANDARD                                           
008900     RECORD CONTAINS 302 CHARACTERS                                       
009000     BLOCK CONTAINS 0 RECORDS                                             
009100     DATA RECORD IS ARTFACT-FILE-REC.                                     
009200 01  ARTFACT-FILE-REC PIC X(302).                                         
009300                                                                          
009400****** PRINTED MOH 731 REPORT - ONE REPORT IMAGE PER RUN                  
009500 FD  RPTFILE                                                              
009600     RECORDING MODE IS F                                                  
009700     LABEL RECORDS ARE STANDARD                                           
009800     RECORD CONTAINS 132 CHARACTERS                                       
009900     BLOCK CONTAINS 0 RECORDS                                             
010000     DATA RECORD IS RPT-REC.                                              
010100 01  RPT-REC  PIC X(132).                                                 
010200                                                                          
010300** QSAM FILE                                                              
010400 WORKING-STORAGE SECTION.                                                 
010500                                                                          
010600 01  FILE-STATUS-CODES.                                                   
010700     05  IFCODE                  PIC X(2).                                
010800         88 CODE-READ      VALUE SPACES.                                  
010900         88 NO-MORE-ARTFACT VALUE "10".                                   
011000     05  OFCODE                  PIC X(2).                                
011100         88 CODE-WRITE    VALUE SPACES.                                   
011200     05  FILLER                  PIC X(4).                                
011300                                                                          
011400** PATIENT-FACT RECORD LAYOUT                                             
011500 COPY ARTFACT.                                                            
011600                                                                          
011700** MOH 731 COLUMN ACCUMULATORS                                            
011800 COPY ARTTOTL.                                                            
011900                                                                          
012000** STANDARD SHOP ABEND-TRAP RECORD                                        
012100 COPY ABENDREC.                                                           
012200                                                                          
012300 01  WS-RUN-PARMS.                                                        
012400*    SYSIN CARD - COLS 1-8 START-DATE, 9-16 END-DATE, CCYYMMDD            
012500     05  WS-START-DATE           PIC 9(8).                                
012600     05  WS-START-DATE-R REDEFINES WS-START-DATE.                         
012700         10  WS-SD-CCYY          PIC 9(4).                                
012800         10  WS-SD-MM            PIC 9(2).                                
012900         10  WS-SD-DD            PIC 9(2).                                
013000     05  WS-END-DATE             PIC 9(8).                                
013100     05  WS-END-DATE-R REDEFINES WS-END-DATE.                             
013200         10  WS-ED-CCYY          PIC 9(4).                                
013300         10  WS-ED-MM            PIC 9(2).                                
013400         10  WS-ED-DD            PIC 9(2).                                
013500     05  FILLER                  PIC X(4).                                
013600                                                                          
013700 01  WS-DATE-WINDOWS.                                                     
013800     05  WS-ENCOUNTER-WINDOW-START  PIC 9(8).                             
013900     05  WS-REVISIT-CUTOFF-DATE     PIC 9(8).                             
014000     05  FILLER                     PIC X(4).                             
014100                                                                          
014200 01  WS-DATE-WORK-AREA.                                                   
014300     05  WS-WORK-DATE            PIC 9(8).                                
014400     05  WS-WORK-DATE-R REDEFINES WS-WORK-DATE.                           
014500         10  WS-WORK-CCYY        PIC 9(4).                                
014600         10  WS-WORK-MM          PIC 9(2).                                
014700         10  WS-WORK-DD          PIC 9(2).                                
014800     05  WS-DAYS-TO-SUBTRACT     PIC 9(3) COMP.                           
014900     05  WS-DAY-CTR              PIC 9(3) COMP.                           
015000     05  WS-LEAP-SW              PIC X(1).                                
015100         88 IS-LEAP-YEAR         VALUE "Y".                               
015200     05  WS-LEAP-Q               PIC 9(4) COMP.                           
015300     05  WS-LEAP-R4              PIC 9(4) COMP.                           
015400     05  WS-LEAP-R100            PIC 9(4) COMP.                           
015500     05  WS-LEAP-R400            PIC 9(4) COMP.                           
015600     05  FILLER                  PIC X(4).                                
015700                                                                          
015800 01  WS-DAYS-IN-MONTH-TBL.                                                
015900     05  WS-DIM-LITERAL          PIC X(24) VALUE                          
016000         "312831303130313130313031".                                      
016100 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TBL.                   
016200     05  WS-DIM OCCURS 12 TIMES  PIC 9(2).                                
016300                                                                          
016400 01  WS-CURRENT-AGE-BAND         PIC X(3).                                
016500     88  AGE-BAND-UNDER-1        VALUE "U1".                              
016600     88  AGE-BAND-UNDER-15       VALUE "U15".                             
016700     88  AGE-BAND-15-PLUS        VALUE "A15".                             
016800                                                                          
016900 01  COHORT-TEST-SWITCHES.                                                
017000     05  EC-TEST-SW              PIC X(1).                                
017100         88 EC-QUALIFIES         VALUE "Y".                               
017200     05  CIC-TEST-SW             PIC X(1).                                
017300         88 CIC-QUALIFIES        VALUE "Y".                               
017400     05  SART-TEST-SW            PIC X(1).                                
017500         88 SART-QUALIFIES       VALUE "Y".                               
017600     05  SARTB-TEST-SW           PIC X(1).                                
017700         88 SARTB-QUALIFIES      VALUE "Y".                               
017800     05  REV-TEST-SW             PIC X(1).                                
017900         88 REV-QUALIFIES        VALUE "Y".                               
018000     05  COA-TEST-SW             PIC X(1).                                
018100         88 COA-QUALIFIES        VALUE "Y".                               
018200     05  CEA-TEST-SW             PIC X(1).                                
018300         88 CEA-QUALIFIES        VALUE "Y".                               
018400     05  FILLER                  PIC X(3).                                
018500                                                                          
018600 01  FLAGS-AND-SWITCHES.                                                  
018700     05  MORE-DATA-SW            PIC X(1) VALUE "Y".                      
018800         88 NO-MORE-DATA         VALUE "N".                               
018900     05  FILLER                  PIC X(3).                                
019000                                                                          
019100 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
019200     05  RECORDS-READ            PIC 9(9) COMP.                           
019300     05  RECORDS-CLASSIFIED      PIC 9(9) COMP.                           
019400     05  FILLER                  PIC X(4).                                
019500                                                                          
019600 77  WS-DATE                     PIC 9(6).                                
019700 77  ZERO-VAL                    PIC 9(1) COMP VALUE 0.                   
019800 77  ONE-VAL                     PIC 9(1) COMP VALUE 1.                   
019900                                                                          
020000 01  WS-HDR-REC.                                                          
020100     05  FILLER                  PIC X(1)  VALUE SPACE.                   
020200     05  HDR-RUN-DATE            PIC 9(6).                                
020300     05  FILLER                  PIC X(6)  VALUE SPACES.                  
020400     05  FILLER                  PIC X(30) VALUE                          
020500         "MOH 731 HIV/ART COHORT REPORT".                                 
020600     05  FILLER                  PIC X(10) VALUE SPACES.                  
020700     05  FILLER                  PIC X(8)  VALUE "PERIOD: ".              
020800     05  HDR-START-DATE          PIC 9(8).                                
020900     05  FILLER                  PIC X(3)  VALUE " - ".                   
021000     05  HDR-END-DATE            PIC 9(8).                                
021100     05  FILLER                  PIC X(52) VALUE SPACES.                  
021200                                                                          
021300 01  WS-COLM-HDR-REC.                                                     
021400     05  FILLER            PIC X(34) VALUE "COHORT".                      
021500     05  FILLER            PIC X(8)  VALUE "    <1".                      
021600     05  FILLER            PIC X(8)  VALUE " <15 M".                      
021700     05  FILLER            PIC X(8)  VALUE " <15 F".                      
021800     05  FILLER            PIC X(8)  VALUE " 15+ M".                      
021900     05  FILLER            PIC X(8)  VALUE " 15+ F".                      
022000     05  FILLER            PIC X(9)  VALUE "  TOTAL".                     
022100     05  FILLER            PIC X(49) VALUE SPACES.                        
022200                                                                          
022300 01  WS-BLANK-LINE.                                                       
022400     05  FILLER     PIC X(132) VALUE SPACES.                              
022500                                                                          
022600 01  WS-DETAIL-REC.                                                       
022700     05  DETAIL-LABEL            PIC X(32).                               
022800     05  FILLER                  PIC X(2) VALUE SPACES.                   
022900     05  DETAIL-U1               PIC ZZZZZ9.                              
023000     05  FILLER                  PIC X(2) VALUE SPACES.                   
023100     05  DETAIL-15M              PIC ZZZZZ9.                              
023200     05  FILLER                  PIC X(2) VALUE SPACES.                   
023300     05  DETAIL-15F              PIC ZZZZZ9.                              
023400     05  FILLER                  PIC X(2) VALUE SPACES.                   
023500     05  DETAIL-ADM              PIC ZZZZZ9.                              
023600     05  FILLER                  PIC X(2) VALUE SPACES.                   
023700     05  DETAIL-ADF              PIC ZZZZZ9.                              
023800     05  FILLER                  PIC X(2) VALUE SPACES.                   
023900     05  DETAIL-TOT              PIC ZZZZZZ9.                             
024000     05  FILLER                  PIC X(51) VALUE SPACES.                  
024100                                                                          
024200 PROCEDURE DIVISION.                                                      
024300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
024400     PERFORM 100-MAINLINE THRU 100-EXIT                                   
024500             UNTIL NO-MORE-DATA.                                          
024600     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
024700     MOVE +0 TO RETURN-CODE.                                              
024800     GOBACK.                                                              
024900                                                                          
025000 000-HOUSEKEEPING.                                                        
025100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
025200     DISPLAY "******** BEGIN JOB M731RPT ********".                       
025300     ACCEPT  WS-DATE FROM DATE.                                           
025400     ACCEPT  WS-RUN-PARMS FROM SYSIN.                                     
025500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, ARTTOTL-REC.              
025600     PERFORM 150-COMPUTE-DATE-WINDOWS THRU 150-EXIT.                      
025700     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
025800     PERFORM 900-READ-ARTFACT THRU 900-EXIT.                              
025900     IF NO-MORE-DATA                                                      
026000         MOVE "EMPTY PATIENT-FACT FILE" TO ABEND-REASON                   
026100         GO TO 1000-ABEND-RTN.                                            
026200 000-EXIT.                                                                
026300     EXIT.                                                                
026400                                                                          
026500 100-MAINLINE.                                                            
026600     MOVE "100-MAINLINE" TO PARA-NAME.                                    
026700     PERFORM 300-CLASSIFY-PATIENT THRU 300-EXIT.                          
026800     ADD +1 TO RECORDS-CLASSIFIED.                                        
026900     PERFORM 900-READ-ARTFACT THRU 900-EXIT.                              
027000 100-EXIT.                                                                
027100     EXIT.                                                                
027200                                                                          
027300 150-COMPUTE-DATE-WINDOWS.                                                
027400     MOVE "150-COMPUTE-DATE-WINDOWS" TO PARA-NAME.                        
027500******** "CURRENTLY IN CARE" / "REVISITS ART" WINDOW - 90 DAYS            
027600     MOVE WS-END-DATE TO WS-WORK-DATE.                                    
027700     MOVE 90 TO WS-DAYS-TO-SUBTRACT.                                      
027800     PERFORM 180-SUBTRACT-N-DAYS THRU 180-EXIT.                           
027900     MOVE WS-WORK-DATE TO WS-ENCOUNTER-WINDOW-START.                      
028000******** "REVISITS ART" CUTOFF - START-DATE MINUS 1 DAY                   
028100     MOVE WS-START-DATE TO WS-WORK-DATE.                                  
028200     MOVE 1 TO WS-DAYS-TO-SUBTRACT.                                       
028300     PERFORM 180-SUBTRACT-N-DAYS THRU 180-EXIT.                           
028400     MOVE WS-WORK-DATE TO WS-REVISIT-CUTOFF-DATE.                         
028500 150-EXIT.                                                                
028600     EXIT.                                                                
028700                                                                          
028800 170-CHECK-LEAP-YEAR.                                                     
028900     DIVIDE WS-WORK-CCYY BY 4 GIVING WS-LEAP-Q                            
029000            REMAINDER WS-LEAP-R4.                                         
029100     DIVIDE WS-WORK-CCYY BY 100 GIVING WS-LEAP-Q                          
029200            REMAINDER WS-LEAP-R100.                                       
029300     DIVIDE WS-WORK-CCYY BY 400 GIVING WS-LEAP-Q                          
029400            REMAINDER WS-LEAP-R400.                                       
029500     IF (WS-LEAP-R4 = 0 AND WS-LEAP-R100 NOT = 0)                         
029600                       OR WS-LEAP-R400 = 0                                
029700         MOVE "Y" TO WS-LEAP-SW                                           
029800     ELSE                                                                 
029900         MOVE "N" TO WS-LEAP-SW.                                          
030000 170-EXIT.                                                                
030100     EXIT.                                                                
030200                                                                          
030300 175-DECR-ONE-DAY.                                                        
030400     SUBTRACT 1 FROM WS-WORK-DD.                                          
030500     IF WS-WORK-DD = 0                                                    
030600         SUBTRACT 1 FROM WS-WORK-MM                                       
030700         IF WS-WORK-MM = 0                                                
030800             MOVE 12 TO WS-WORK-MM                                        
030900             SUBTRACT 1 FROM WS-WORK-CCYY                                 
031000         END-IF                                                           
031100         PERFORM 170-CHECK-LEAP-YEAR THRU 170-EXIT                        
031200         MOVE WS-DIM(WS-WORK-MM) TO WS-WORK-DD                            
031300         IF WS-WORK-MM = 2 AND IS-LEAP-YEAR                               
031400             ADD 1 TO WS-WORK-DD                                          
031500         END-IF                                                           
031600     END-IF.                                                              
031700 175-EXIT.                                                                
031800     EXIT.                                                                
031900                                                                          
032000 180-SUBTRACT-N-DAYS.                                                     
032100     PERFORM 175-DECR-ONE-DAY THRU 175-EXIT                               
032200            VARYING WS-DAY-CTR FROM 1 BY 1                                
032300            UNTIL WS-DAY-CTR > WS-DAYS-TO-SUBTRACT.                       
032400 180-EXIT.                                                                
032500     EXIT.                                                                
032600                                                                          
032700 300-CLASSIFY-PATIENT.                                                    
032800     MOVE "300-CLASSIFY-PATIENT" TO PARA-NAME.                            
032900     PERFORM 400-DETERMINE-AGE-BAND THRU 400-EXIT.                        
033000     PERFORM 310-TEST-ENROLLED-IN-CARE THRU 310-EXIT.                     
033100     PERFORM 320-TEST-CURRENTLY-IN-CARE THRU 320-EXIT.                    
033200     PERFORM 330-TEST-STARTING-ART THRU 330-EXIT.                         
033300     PERFORM 340-TEST-STARTING-ART-TB THRU 340-EXIT.                      
033400     PERFORM 350-TEST-REVISITS-ART THRU 350-EXIT.                         
033500     PERFORM 360-TEST-CURRENTLY-ON-ART THRU 360-EXIT.                     
033600     PERFORM 370-TEST-CUM-EVER-ON-ART THRU 370-EXIT.                      
033700     IF EC-QUALIFIES                                                      
033800         PERFORM 451-INCR-ENROLLED-CARE THRU 451-EXIT.                    
033900     IF CIC-QUALIFIES                                                     
034000         PERFORM 452-INCR-CURRENTLY-IN-CARE THRU 452-EXIT.                
034100     IF SART-QUALIFIES                                                    
034200         PERFORM 453-INCR-STARTING-ART THRU 453-EXIT.                     
034300     IF SARTB-QUALIFIES                                                   
034400         PERFORM 454-INCR-STARTING-ART-TB THRU 454-EXIT.                  
034500     IF REV-QUALIFIES                                                     
034600         PERFORM 455-INCR-REVISITS-ART THRU 455-EXIT.                     
034700     IF COA-QUALIFIES                                                     
034800         PERFORM 456-INCR-CURRENTLY-ON-ART THRU 456-EXIT.                 
034900     IF CEA-QUALIFIES                                                     
035000         PERFORM 457-INCR-CUM-EVER-ON-ART THRU 457-EXIT.                  
035100 300-EXIT.                                                                
035200     EXIT.                                                                
035300                                                                          
035400 310-TEST-ENROLLED-IN-CARE.                                               
035500******** RULE 1 - HIV-ENROLL-DATE IN PERIOD, NO TRANSFER-IN               
035600     MOVE "N" TO EC-TEST-SW.                                              
035700     IF AF-HIV-ENROLLED                                                   
035800         AND AF-HIV-ENROLL-DATE NOT < WS-START-DATE                       
035900         AND AF-HIV-ENROLL-DATE NOT > WS-END-DATE                         
036000         AND NOT AF-TRANSFERRED-IN                                        
036100         MOVE "Y" TO EC-TEST-SW.                                          
036200 310-EXIT.                                                                
036300     EXIT.                                                                
036400                                                                          
036500 320-TEST-CURRENTLY-IN-CARE.                                              
036600******** RULE 2 - LAST ENCOUNTER WITHIN 90 DAYS OF END-DATE               
036700     MOVE "N" TO CIC-TEST-SW.                                             
036800     IF AF-LAST-ENCOUNTER-DATE NOT = 0                                    
036900         AND AF-LAST-ENCOUNTER-DATE NOT <                                 
037000             WS-ENCOUNTER-WINDOW-START                                    
037100         AND AF-LAST-ENCOUNTER-DATE NOT > WS-END-DATE                     
037200         MOVE "Y" TO CIC-TEST-SW.                                         
037300 320-EXIT.                                                                
037400     EXIT.                                                                
037500                                                                          
037600 330-TEST-STARTING-ART.                                                   
037700******** RULE 3 - ART-START-DATE FALLS IN PERIOD                          
037800     MOVE "N" TO SART-TEST-SW.                                            
037900     IF AF-ART-START-DATE NOT = 0                                         
038000         AND AF-ART-START-DATE NOT < WS-START-DATE                        
038100         AND AF-ART-START-DATE NOT > WS-END-DATE                          
038200         MOVE "Y" TO SART-TEST-SW.                                        
038300 330-EXIT.                                                                
038400     EXIT.                                                                
038500                                                                          
038600 340-TEST-STARTING-ART-TB.                                                
038700******** RULE 4 - RULE 3 AND TB-ENROLLED, TB ENROLL DATE IN               
038800******** PERIOD - SOURCE REUSES HIV-ENROLL-DATE FOR THE TB                
038900******** ENROLLMENT DATE COMPARISON, PRESERVED AS-IS                      
039000     MOVE "N" TO SARTB-TEST-SW.                                           
039100     IF SART-QUALIFIES                                                    
039200         AND AF-TB-ENROLLED                                               
039300         AND AF-HIV-ENROLL-DATE NOT < WS-START-DATE                       
039400         AND AF-HIV-ENROLL-DATE NOT > WS-END-DATE                         
039500         MOVE "Y" TO SARTB-TEST-SW.                                       
039600 340-EXIT.                                                                
039700     EXIT.                                                                
039800                                                                          
039900 350-TEST-REVISITS-ART.                                                   
040000******** RULE 5 - ART START ON OR BEFORE START-DATE - 1, AND AN           
040100******** ENCOUNTER WITHIN 90 DAYS OF END-DATE - QUESTIONABLE              
040200******** RULE PER THE SOURCE, PRESERVED AS SPECIFIED                      
040300     MOVE "N" TO REV-TEST-SW.                                             
040400     IF AF-ART-START-DATE NOT = 0                                         
040500         AND AF-ART-START-DATE NOT > WS-REVISIT-CUTOFF-DATE               
040600         AND AF-LAST-ENCOUNTER-DATE NOT = 0                               
040700         AND AF-LAST-ENCOUNTER-DATE NOT <                                 
040800             WS-ENCOUNTER-WINDOW-START                                    
040900         AND AF-LAST-ENCOUNTER-DATE NOT > WS-END-DATE                     
041000         MOVE "Y" TO REV-TEST-SW.                                         
041100 350-EXIT.                                                                
041200     EXIT.                                                                
041300                                                                          
041400 360-TEST-CURRENTLY-ON-ART.                                               
041500******** RULE 6 - STARTING ART OR REVISITS ART                            
041600     MOVE "N" TO COA-TEST-SW.                                             
041700     IF SART-QUALIFIES OR REV-QUALIFIES                                   
041800         MOVE "Y" TO COA-TEST-SW.                                         
041900 360-EXIT.                                                                
042000     EXIT.                                                                
042100                                                                          
042200 370-TEST-CUM-EVER-ON-ART.                                                
042300******** RULE 7 - ART-START-DATE NON-ZERO, ON OR BEFORE END-DATE          
042400     MOVE "N" TO CEA-TEST-SW.                                             
042500     IF AF-ART-START-DATE NOT = 0                                         
042600         AND AF-ART-START-DATE NOT > WS-END-DATE                          
042700         MOVE "Y" TO CEA-TEST-SW.                                         
042800 370-EXIT.                                                                
042900     EXIT.                                                                
043000                                                                          
043100 400-DETERMINE-AGE-BAND.                                                  
043200******** <1 IF <= 11 MONTHS, <15 IF <= 179 MONTHS, ELSE 15+               
043300     IF AF-AGE-IN-MONTHS NOT > 11                                         
043400         SET AGE-BAND-UNDER-1 TO TRUE                                     
043500     ELSE                                                                 
043600         IF AF-AGE-IN-MONTHS NOT > 179                                    
043700             SET AGE-BAND-UNDER-15 TO TRUE                                
043800         ELSE                                                             
043900             SET AGE-BAND-15-PLUS TO TRUE.                                
044000 400-EXIT.                                                                
044100     EXIT.                                                                
044200                                                                          
044300 451-INCR-ENROLLED-CARE.                                                  
044400     IF AGE-BAND-UNDER-1                                                  
044500         ADD 1 TO TOT-ENC-U1                                              
044600     ELSE                                                                 
044700         IF AGE-BAND-UNDER-15                                             
044800             IF AF-MALE                                                   
044900                 ADD 1 TO TOT-ENC-15M                                     
045000             ELSE                                                         
045100                 ADD 1 TO TOT-ENC-15F                                     
045200         ELSE                                                             
045300             IF AF-MALE                                                   
045400                 ADD 1 TO TOT-ENC-ADM                                     
045500             ELSE                                                         
045600                 ADD 1 TO TOT-ENC-ADF.                                    
045700     ADD 1 TO TOT-ENC-TOT.                                                
045800 451-EXIT.                                                                
045900     EXIT.                                                                
046000                                                                          
046100 452-INCR-CURRENTLY-IN-CARE.                                              
046200     IF AGE-BAND-UNDER-1                                                  
046300         ADD 1 TO TOT-CIC-U1                                              
046400     ELSE                                                                 
046500         IF AGE-BAND-UNDER-15                                             
046600             IF AF-MALE                                                   
046700                 ADD 1 TO TOT-CIC-15M                                     
046800             ELSE                                                         
046900                 ADD 1 TO TOT-CIC-15F                                     
047000         ELSE                                                             
047100             IF AF-MALE                                                   
047200                 ADD 1 TO TOT-CIC-ADM                                     
047300             ELSE                                                         
047400                 ADD 1 TO TOT-CIC-ADF.                                    
047500     ADD 1 TO TOT-CIC-TOT.                                                
047600 452-EXIT.                                                                
047700     EXIT.                                                                
047800                                                                          
047900 453-INCR-STARTING-ART.                                                   
048000     IF AGE-BAND-UNDER-1                                                  
048100         ADD 1 TO TOT-SART-U1                                             
048200     ELSE                                                                 
048300         IF AGE-BAND-UNDER-15                                             
048400             IF AF-MALE                                                   
048500                 ADD 1 TO TOT-SART-15M                                    
048600             ELSE                                                         
048700                 ADD 1 TO TOT-SART-15F                                    
048800         ELSE                                                             
048900             IF AF-MALE                                                   
049000                 ADD 1 TO TOT-SART-ADM                                    
049100             ELSE                                                         
049200                 ADD 1 TO TOT-SART-ADF.                                   
049300     ADD 1 TO TOT-SART-TOT.                                               
049400 453-EXIT.                                                                
049500     EXIT.                                                                
049600                                                                          
049700 454-INCR-STARTING-ART-TB.                                                
049800******** TOTAL-ONLY COLUMN - NO AGE/GENDER BREAKOUT                       
049900     ADD 1 TO TOT-SARTB-TOT.                                              
050000 454-EXIT.                                                                
050100     EXIT.                                                                
050200                                                                          
050300 455-INCR-REVISITS-ART.                                                   
050400     IF AGE-BAND-UNDER-1                                                  
050500         ADD 1 TO TOT-REV-U1                                              
050600     ELSE                                                                 
050700         IF AGE-BAND-UNDER-15                                             
050800             IF AF-MALE                                                   
050900                 ADD 1 TO TOT-REV-15M                                     
051000             ELSE                                                         
051100                 ADD 1 TO TOT-REV-15F                                     
051200         ELSE                                                             
051300             IF AF-MALE                                                   
051400                 ADD 1 TO TOT-REV-ADM                                     
051500             ELSE                                                         
051600                 ADD 1 TO TOT-REV-ADF.                                    
051700     ADD 1 TO TOT-REV-TOT.                                                
051800 455-EXIT.                                                                
051900     EXIT.                                                                
052000                                                                          
052100 456-INCR-CURRENTLY-ON-ART.                                               
052200     IF AGE-BAND-UNDER-1                                                  
052300         ADD 1 TO TOT-COA-U1                                              
052400     ELSE                                                                 
052500         IF AGE-BAND-UNDER-15                                             
052600             IF AF-MALE                                                   
052700                 ADD 1 TO TOT-COA-15M                                     
052800             ELSE                                                         
052900                 ADD 1 TO TOT-COA-15F                                     
053000         ELSE                                                             
053100             IF AF-MALE                                                   
053200                 ADD 1 TO TOT-COA-ADM                                     
053300             ELSE                                                         
053400                 ADD 1 TO TOT-COA-ADF.                                    
053500     ADD 1 TO TOT-COA-TOT.                                                
053600 456-EXIT.                                                                
053700     EXIT.                                                                
053800                                                                          
053900 457-INCR-CUM-EVER-ON-ART.                                                
054000******** NO <1 COLUMN - <1 PATIENTS ONLY BUMP THE TOTAL                   
054100     IF AGE-BAND-UNDER-15                                                 
054200         IF AF-MALE                                                       
054300             ADD 1 TO TOT-CEA-15M                                         
054400         ELSE                                                             
054500             ADD 1 TO TOT-CEA-15F                                         
054600     ELSE                                                                 
054700         IF AGE-BAND-15-PLUS                                              
054800             IF AF-MALE                                                   
054900                 ADD 1 TO TOT-CEA-ADM                                     
055000             ELSE                                                         
055100                 ADD 1 TO TOT-CEA-ADF.                                    
055200     ADD 1 TO TOT-CEA-TOT.                                                
055300 457-EXIT.                                                                
055400     EXIT.                                                                
055500                                                                          
055600 700-WRITE-REPORT.                                                        
055700     MOVE "700-WRITE-REPORT" TO PARA-NAME.                                
055800     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.                            
055900                                                                          
056000     MOVE "ENROLLED IN CARE (NO TRANSFERS)" TO DETAIL-LABEL.              
056100     MOVE TOT-ENC-U1 TO DETAIL-U1.                                        
056200     MOVE TOT-ENC-15M TO DETAIL-15M.                                      
056300     MOVE TOT-ENC-15F TO DETAIL-15F.                                      
056400     MOVE TOT-ENC-ADM TO DETAIL-ADM.                                      
056500     MOVE TOT-ENC-ADF TO DETAIL-ADF.                                      
056600     MOVE TOT-ENC-TOT TO DETAIL-TOT.                                      
056700     WRITE RPT-REC FROM WS-DETAIL-REC.                                    
056800                                                                          
056900     MOVE "CURRENTLY IN CARE (INCL TRANSFERS)" TO DETAIL-LABEL.           
057000     MOVE TOT-CIC-U1 TO DETAIL-U1.                                        
057100     MOVE TOT-CIC-15M TO DETAIL-15M.                                      
057200     MOVE TOT-CIC-15F TO DETAIL-15F.                                      
057300     MOVE TOT-CIC-ADM TO DETAIL-ADM.                                      
057400     MOVE TOT-CIC-ADF TO DETAIL-ADF.                                      
057500     MOVE TOT-CIC-TOT TO DETAIL-TOT.                                      
057600     WRITE RPT-REC FROM WS-DETAIL-REC.                                    
057700                                                                          
057800     MOVE "STARTING ART" TO DETAIL-LABEL.                                 
057900     MOVE TOT-SART-U1 TO DETAIL-U1.                                       
058000     MOVE TOT-SART-15M TO DETAIL-15M.                                     
058100     MOVE TOT-SART-15F TO DETAIL-15F.                                     
058200     MOVE TOT-SART-ADM TO DETAIL-ADM.                                     
058300     MOVE TOT-SART-ADF TO DETAIL-ADF.                                     
058400     MOVE TOT-SART-TOT TO DETAIL-TOT.                                     
058500     WRITE RPT-REC FROM WS-DETAIL-REC.                                    
058600                                                                          
058700     MOVE "STARTING ART (TB PATIENT)" TO DETAIL-LABEL.                    
058800     MOVE SPACES TO DETAIL-U1, DETAIL-15M, DETAIL-15F,                    
058900                     DETAIL-ADM, DETAIL-ADF.                              
059000     MOVE TOT-SARTB-TOT TO DETAIL-TOT.                                    
059100     WRITE RPT-REC FROM WS-DETAIL-REC.                                    
059200                                                                          
059300     MOVE "REVISITS ART" TO DETAIL-LABEL.                                 
059400     MOVE TOT-REV-U1 TO DETAIL-U1.                                        
059500     MOVE TOT-REV-15M TO DETAIL-15M.                                      
059600     MOVE TOT-REV-15F TO DETAIL-15F.                                      
059700     MOVE TOT-REV-ADM TO DETAIL-ADM.                                      
059800     MOVE TOT-REV-ADF TO DETAIL-ADF.                                      
059900     MOVE TOT-REV-TOT TO DETAIL-TOT.                                      
060000     WRITE RPT-REC FROM WS-DETAIL-REC.                                    
060100                                                                          
060200     MOVE "CURRENTLY ON ART" TO DETAIL-LABEL.                             
060300     MOVE TOT-COA-U1 TO DETAIL-U1.                                        
060400     MOVE TOT-COA-15M TO DETAIL-15M.                                      
060500     MOVE TOT-COA-15F TO DETAIL-15F.                                      
060600     MOVE TOT-COA-ADM TO DETAIL-ADM.                                      
060700     MOVE TOT-COA-ADF TO DETAIL-ADF.                                      
060800     MOVE TOT-COA-TOT TO DETAIL-TOT.                                      
060900     WRITE RPT-REC FROM WS-DETAIL-REC.                                    
061000                                                                          
061100     MOVE "CUMULATIVE EVER ON ART" TO DETAIL-LABEL.                       
061200     MOVE SPACES TO DETAIL-U1.                                            
061300     MOVE TOT-CEA-15M TO DETAIL-15M.                                      
061400     MOVE TOT-CEA-15F TO DETAIL-15F.                                      
061500     MOVE TOT-CEA-ADM TO DETAIL-ADM.                                      
061600     MOVE TOT-CEA-ADF TO DETAIL-ADF.                                      
061700     MOVE TOT-CEA-TOT TO DETAIL-TOT.                                      
061800     WRITE RPT-REC FROM WS-DETAIL-REC.                                    
061900 700-EXIT.                                                                
062000     EXIT.                                                                
062100                                                                          
062200 710-WRITE-PAGE-HDR.                                                      
062300     MOVE "710-WRITE-PAGE-HDR" TO PARA-NAME.                              
062400     MOVE WS-DATE TO HDR-RUN-DATE.                                        
062500     MOVE WS-START-DATE TO HDR-START-DATE.                                
062600     MOVE WS-END-DATE TO HDR-END-DATE.                                    
062700     WRITE RPT-REC FROM WS-HDR-REC                                        
062800         AFTER ADVANCING TOP-OF-FORM.                                     
062900     WRITE RPT-REC FROM WS-BLANK-LINE                                     
063000         AFTER ADVANCING 1 LINE.                                          
063100     WRITE RPT-REC FROM WS-COLM-HDR-REC                                   
063200         AFTER ADVANCING 1 LINE.                                          
063300     WRITE RPT-REC FROM WS-BLANK-LINE                                     
063400         AFTER ADVANCING 1 LINE.                                          
063500 710-EXIT.                                                                
063600     EXIT.                                                                
063700                                                                          
063800 800-OPEN-FILES.                                                          
063900     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
064000     OPEN INPUT ARTFACT-FILE.                                             
064100     OPEN OUTPUT RPTFILE, SYSOUT.                                         
064200 800-EXIT.                                                                
064300     EXIT.                                                                
064400                                                                          
064500 850-CLOSE-FILES.                                                         
064600     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
064700     CLOSE ARTFACT-FILE, RPTFILE, SYSOUT.                                 
064800 850-EXIT.                                                                
064900     EXIT.                                                                
065000                                                                          
065100 900-READ-ARTFACT.                                                        
065200     READ ARTFACT-FILE INTO ARTFACT-REC                                   
065300         AT END MOVE "N" TO MORE-DATA-SW                                  
065400         GO TO 900-EXIT                                                   
065500     END-READ.                                                            
065600     ADD +1 TO RECORDS-READ.                                              
065700 900-EXIT.                                                                
065800     EXIT.                                                                
065900                                                                          
066000 999-CLEANUP.                                                             
066100     MOVE "999-CLEANUP" TO PARA-NAME.                                     
066200     PERFORM 700-WRITE-REPORT THRU 700-EXIT.                              
066300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
066400     DISPLAY "** RECORDS READ **".                                        
066500     DISPLAY RECORDS-READ.                                                
066600     DISPLAY "** RECORDS CLASSIFIED **".                                  
066700     DISPLAY RECORDS-CLASSIFIED.                                          
066800     DISPLAY "******** NORMAL END OF JOB M731RPT ********".               
066900 999-EXIT.                                                                
067000     EXIT.                                                                
067100                                                                          
067200 1000-ABEND-RTN.                                                          
067300     WRITE SYSOUT-REC FROM ABEND-REC.                                     
067400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
067500     DISPLAY "*** ABNORMAL END OF JOB - M731RPT ***" UPON CONSOLE.        
067600     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
