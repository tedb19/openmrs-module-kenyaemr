000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  ARTBAND.                                                    
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEV CENTER.                                          
000500 DATE-WRITTEN. 10/21/02.                                                  
000600 DATE-COMPILED. 10/21/02.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          CALLED SUBPROGRAM - IMPLEMENTS THE AGE/WHO-STAGE/CD4           
001300*          FALLBACK RULE FOR FIRST-ELIGIBLE-FOR-ART, USED BY              
001400*          ARTELIG ONLY WHEN NONE OF THE PREGNANCY, HEPATITIS,            
001500*          TB OR DISCORDANT-COUPLE RULES HAVE FIRED.                      
001600*                                                                         
001700*          AGE 10 AND UNDER (<=120 MONTHS) IS ELIGIBLE AT ONCE.           
001800*          OVER 10 UP TO 15 (121-180 MONTHS) IS DECIDED BY THE            
001900*          EARLIEST QUALIFYING WHO STAGE III/IV OBSERVATION.              
002000*          OVER 15 (181+ MONTHS) IS DECIDED BY THE EARLIEST               
002100*          QUALIFYING CD4 <= 500 OBSERVATION.  EITHER WAY, IF             
002200*          THE PATIENT ALREADY STARTED ART BEFORE THE                     
002300*          QUALIFYING OBSERVATION, ART-START-DATE WINS AND NO             
002400*          REASON TEXT IS RETURNED (BLANK REASON).                        
002500******************************************************************        
002600                                                                          
002700         CALLED BY               -   ARTELIG                              
002800                                                                          
002900******************************************************************        
003000*CHANGE LOG.                                                              
003100*                                                                         
003200*   021021 LMK  ORIGINAL PROGRAM - CONVERTED FROM CLCLBCST                
003300*   030206 LMK  ADDED ART-START-DATE OVERRIDE COMPARE PARAGRAPH           
003400*   980921 RDW  Y2K - ALL DATE FIELDS WIDENED TO CCYYMMDD                 
003500*   051002 JS   WHO/CD4 SCAN NOW STOPS AT FIRST QUALIFYING ROW            
003600*   051002 JS   INSTEAD OF SCANNING ALL 10 EVERY TIME                     
003700*   070523 TGD  CD4 LOWER BOUND CLARIFIED - SAME AS WHO LOWER             
003800*   070523 TGD  BOUND (ON OR AFTER HIV-ENROLL-DATE), NO CHANGE            
003900*   070523 TGD  TO THE COMPARE LOGIC ITSELF                               
004000******************************************************************        
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-390.                                                
004400 OBJECT-COMPUTER. IBM-390.                                                
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM.                                                  
004700                                                                          
004800 DATA DIVISION.                                                           
004900 WORKING-STORAGE SECTION.                                                 
005000                                                                          
005100 01  WS-SCAN-WORK-AREA.                                                   
005200     05  WS-QUALIFYING-DATE      PIC 9(8).                                
005300     05  WS-QUALIFYING-DATE-R REDEFINES WS-QUALIFYING-DATE.               
005400         10  WS-QD-CCYY          PIC 9(4).                                
005500         10  WS-QD-MM            PIC 9(2).                                
005600         10  WS-QD-DD            PIC 9(2).                                
005700     05  WS-REASON-LIT           PIC X(40).                               
005800     05  FILLER                  PIC X(4).                                
005900                                                                          
006000 01  WS-SUBSCRIPTS.                                                       
006100     05  WS-WHO-SUB              PIC 9(2) COMP.                           
006200     05  WS-CD4-SUB              PIC 9(2) COMP.                           
006300     05  FILLER                  PIC X(2).                                
006400                                                                          
006500 LINKAGE SECTION.                                                         
006600                                                                          
006700     COPY ARTBPARM.                                                       
006800                                                                          
006900 PROCEDURE DIVISION USING ARTBAND-PARMS.                                  
007000                                                                          
007100 000-MAIN-LINE.                                                           
007200     MOVE "N" TO LS-FOUND-SW.                                             
007300     MOVE SPACES TO LS-REASON-TEXT.                                       
007400     MOVE 0 TO LS-REASON-DATE.                                            
007500     IF LS-AGE-IN-MONTHS NOT > 120                                        
007600         PERFORM 100-AGE-10-AND-UNDER THRU 100-EXIT                       
007700     ELSE                                                                 
007800         IF LS-AGE-IN-MONTHS NOT > 180                                    
007900             PERFORM 200-CHECK-WHO-STAGE THRU 200-EXIT                    
008000         ELSE                                                             
008100             PERFORM 300-CHECK-CD4-COUNT THRU 300-EXIT.                   
008200     GOBACK.                                                              
008300 000-EXIT.                                                                
008400     EXIT.                                                                
008500                                                                          
008600 100-AGE-10-AND-UNDER.                                                    
008700******** AGE <= 120 MONTHS - ELIGIBLE AT ONCE, NO OVERRIDE                
008800     MOVE "Y" TO LS-FOUND-SW.                                             
008900     MOVE "Age 10 years and below" TO LS-REASON-TEXT.                     
009000     MOVE LS-HIV-ENROLL-DATE TO LS-REASON-DATE.                           
009100 100-EXIT.                                                                
009200     EXIT.                                                                
009300                                                                          
009400 200-CHECK-WHO-STAGE.                                                     
009500     MOVE "WHO stage = Stage IV" TO WS-REASON-LIT.                        
009600     PERFORM 250-SCAN-WHO-OBS THRU 250-EXIT.                              
009700     PERFORM 280-COMPARE-TO-ART-START THRU 280-EXIT.                      
009800 200-EXIT.                                                                
009900     EXIT.                                                                
010000                                                                          
010100 250-SCAN-WHO-OBS.                                                        
010200******** EARLIEST (OLDEST) QUALIFYING STAGE III/IV OBSERVATION            
010300     MOVE 0 TO WS-QUALIFYING-DATE.                                        
010400     PERFORM 255-TEST-ONE-WHO-OBS THRU 255-EXIT                           
010500            VARYING WS-WHO-SUB FROM 1 BY 1                                
010600            UNTIL WS-WHO-SUB > LS-WHO-OBS-COUNT                           
010700               OR WS-QUALIFYING-DATE NOT = 0.                             
010800 250-EXIT.                                                                
010900     EXIT.                                                                
011000                                                                          
011100 255-TEST-ONE-WHO-OBS.                                                    
011200     IF (LS-WHO-STAGE(WS-WHO-SUB) = 3                                     
011300            OR LS-WHO-STAGE(WS-WHO-SUB) = 4)                              
011400         AND LS-WHO-DATE(WS-WHO-SUB) < LS-FUTURE-DATE                     
011500         AND LS-WHO-DATE(WS-WHO-SUB) NOT < LS-HIV-ENROLL-DATE             
011600         MOVE LS-WHO-DATE(WS-WHO-SUB) TO WS-QUALIFYING-DATE.              
011700 255-EXIT.                                                                
011800     EXIT.                                                                
011900                                                                          
012000 300-CHECK-CD4-COUNT.                                                     
012100     MOVE "CD4 count<=500" TO WS-REASON-LIT.                              
012200     PERFORM 350-SCAN-CD4-OBS THRU 350-EXIT.                              
012300     PERFORM 280-COMPARE-TO-ART-START THRU 280-EXIT.                      
012400 300-EXIT.                                                                
012500     EXIT.                                                                
012600                                                                          
012700 350-SCAN-CD4-OBS.                                                        
012800******** EARLIEST (OLDEST) QUALIFYING CD4 <= 500 OBSERVATION.             
012900******** LOWER BOUND "AFTER HIV-ENROLL-DATE - 1 DAY" REDUCES              
013000******** TO "ON OR AFTER HIV-ENROLL-DATE" FOR WHOLE-DAY DATES.            
013100     MOVE 0 TO WS-QUALIFYING-DATE.                                        
013200     PERFORM 355-TEST-ONE-CD4-OBS THRU 355-EXIT                           
013300            VARYING WS-CD4-SUB FROM 1 BY 1                                
013400            UNTIL WS-CD4-SUB > LS-CD4-OBS-COUNT                           
013500               OR WS-QUALIFYING-DATE NOT = 0.                             
013600 350-EXIT.                                                                
013700     EXIT.                                                                
013800                                                                          
013900 355-TEST-ONE-CD4-OBS.                                                    
014000     IF LS-CD4-VALUE(WS-CD4-SUB) NOT > 500                                
014100         AND LS-CD4-DATE(WS-CD4-SUB) < LS-FUTURE-DATE                     
014200         AND LS-CD4-DATE(WS-CD4-SUB) NOT < LS-HIV-ENROLL-DATE             
014300         MOVE LS-CD4-DATE(WS-CD4-SUB) TO WS-QUALIFYING-DATE.              
014400 355-EXIT.                                                                
014500     EXIT.                                                                
014600                                                                          
014700 280-COMPARE-TO-ART-START.                                                
014800******** APPLIES THE ART-START-DATE OVERRIDE COMMON TO THE                
014900******** WHO-STAGE AND CD4 BRANCHES - EARLIER DATE WINS, AND              
015000******** ART-START-DATE WINS TIES (NOT > THE QUALIFYING DATE).            
015100     IF WS-QUALIFYING-DATE NOT = 0 OR LS-ART-START-DATE NOT = 0           
015200         MOVE "Y" TO LS-FOUND-SW                                          
015300         IF WS-QUALIFYING-DATE = 0                                        
015400             MOVE SPACES TO LS-REASON-TEXT                                
015500             MOVE LS-ART-START-DATE TO LS-REASON-DATE                     
015600         ELSE                                                             
015700             IF LS-ART-START-DATE = 0                                     
015800                 MOVE WS-REASON-LIT TO LS-REASON-TEXT                     
015900                 MOVE WS-QUALIFYING-DATE TO LS-REASON-DATE                
016000             ELSE                                                         
016100                 IF LS-ART-START-DATE < WS-QUALIFYING-DATE                
016200                     MOVE SPACES TO LS-REASON-TEXT                        
016300                     MOVE LS-ART-START-DATE TO LS-REASON-DATE             
016400                 ELSE                                                     
016500                     MOVE WS-REASON-LIT TO LS-REASON-TEXT                 
016600                     MOVE WS-QUALIFYING-DATE TO LS-REASON-DATE.           
016700 280-EXIT.                                                                
016800     EXIT.                                                                
