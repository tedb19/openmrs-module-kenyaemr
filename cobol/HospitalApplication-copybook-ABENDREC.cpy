000100******************************************************************ABR0001 
000200* COPYBOOK ABENDREC                                               ABR0002 
000300* STANDARD SHOP ABEND-TRAP RECORD - WRITTEN TO SYSOUT JUST BEFORE ABR0004 
000500* AN ABNORMAL END, SO THE OPERATOR CAN SEE WHERE AND WHY WITHOUT *ABR0005 
000600* HAVING TO PULL A DUMP.  PARA-NAME IS KEPT CURRENT BY EVERY      ABR0006 
000700* PARAGRAPH IN THE CALLING PROGRAM SO IT IS ALWAYS RIGHT AT THE   ABR0008 
000800* POINT OF FAILURE.                                               ABR0009 
000900*                                                                 ABR0010 
001000* MAINTENANCE                                                     ABR0011 
001100*   880714 JS   ORIGINAL LAYOUT (CARRIED FORWARD FROM PATDALY     ABR0012 
001200*                JOB STREAM ABEND HANDLING)                       ABR0013 
001300******************************************************************ABR0014 
001400 01  ABEND-REC.                                                   ABR0015 
001500     05  FILLER                      PIC X(1)  VALUE SPACES.      ABR0016 
001600     05  PARA-NAME                    PIC X(30).                  ABR0017 
001700     05  FILLER                      PIC X(1)  VALUE SPACES.      ABR0018 
001800     05  ABEND-REASON                 PIC X(51).                  ABR0019 
001900     05  FILLER                      PIC X(1)  VALUE SPACES.      ABR0020 
002000     05  FILLER                      PIC X(8)  VALUE "EXPECT: ".  ABR0021 
002100     05  EXPECTED-VAL                 PIC 9(9).                   ABR0022 
002200     05  FILLER                      PIC X(1)  VALUE SPACES.      ABR0023 
002300     05  FILLER                      PIC X(8)  VALUE "ACTUAL: ".  ABR0024 
002400     05  ACTUAL-VAL                   PIC 9(9).                   ABR0025 
002500     05  FILLER                      PIC X(11) VALUE SPACES.      ABR0026 
