000100      ************************************************************FDP0001 
000200      * COPYBOOK ARTFDPARM                                        FDP0002 
000300      * CALL PARAMETER AREA SHARED BY ARTELIG (CALLER) AND ARTFDTEFDP0003 
000400      * (CALLEE) - COMPUTES FUTURE-DATE = BASE-DATE + OUTCOME-PERIFDP0004 
000500      * MONTHS + 1 DAY.  COPIED INTO WORKING-STORAGE BY THE CALLERFDP0005 
000600      * AND INTO THE LINKAGE SECTION BY THE CALLEE SO THE TWO STAYFDP0006 
000700      * BYTE-FOR-BYTE IN STEP.                                    FDP0007 
000800      *                                                           FDP0008 
000900      * MAINTENANCE                                               FDP0009 
001000      *   021021 LMK  ORIGINAL LAYOUT                             FDP0010 
001100      *   110214 JS   ADDED FILLER PAD TO ROUND OUT THE PARAMETER FDP0011 
001200      ************************************************************FDP0012 
001300       01  ARTFDTE-PARMS.                                         FDP0013 
001400           05  LS-BASE-DATE            PIC 9(8).                  FDP0014 
001500           05  LS-BASE-DATE-R REDEFINES LS-BASE-DATE.             FDP0015 
001600               10  LS-BD-CCYY          PIC 9(4).                  FDP0016 
001700               10  LS-BD-MM            PIC 9(2).                  FDP0017 
001800               10  LS-BD-DD            PIC 9(2).                  FDP0018 
001900           05  LS-OUTCOME-MONTHS       PIC 9(3) COMP.             FDP0019 
002000           05  LS-FUTURE-DATE          PIC 9(8).                  FDP0020 
002100           05  LS-FUTURE-DATE-R REDEFINES LS-FUTURE-DATE.         FDP0021 
002200               10  LS-FD-CCYY          PIC 9(4).                  FDP0022 
002300               10  LS-FD-MM            PIC 9(2).                  FDP0023 
002400               10  LS-FD-DD            PIC 9(2).                  FDP0024 
002500           05  FILLER                  PIC X(04).                 FDP0025 
