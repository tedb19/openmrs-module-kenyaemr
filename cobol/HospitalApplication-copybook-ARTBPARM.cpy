000100      ************************************************************BDP0001 
000200      * COPYBOOK ARTBPARM                                         BDP0002 
000300      * CALL PARAMETER AREA SHARED BY ARTELIG (CALLER) AND ARTBANDBDP0003 
000400      * (CALLEE) - THE AGE/WHO-STAGE/CD4 FIRST-ELIGIBLE FALLBACK RBDP0004 
000500      * COPIED INTO WORKING-STORAGE BY THE CALLER AND INTO THE    BDP0005 
000600      * LINKAGE SECTION BY THE CALLEE.                            BDP0006 
000700      *                                                           BDP0007 
000800      * MAINTENANCE                                               BDP0008 
000900      *   021021 LMK  ORIGINAL LAYOUT                             BDP0009 
001000      *   051002 JS   ADDED CD4/WHO OBSERVATION TABLES (WERE PASSEBDP0010 
001100      *                AS SEPARATE PARAMETERS BEFORE THIS CHANGE) BDP0011 
001200      *   110214 JS   ADDED FILLER PAD TO ROUND OUT THE PARAMETER BDP0012 
001300      ************************************************************BDP0013 
001400       01  ARTBAND-PARMS.                                         BDP0014 
001500           05  LS-AGE-IN-MONTHS        PIC 9(4).                  BDP0015 
001600           05  LS-HIV-ENROLL-DATE      PIC 9(8).                  BDP0016 
001700           05  LS-HIV-ENROLL-DATE-R REDEFINES LS-HIV-ENROLL-DATE. BDP0017 
001800               10  LS-HED-CCYY         PIC 9(4).                  BDP0018 
001900               10  LS-HED-MM           PIC 9(2).                  BDP0019 
002000               10  LS-HED-DD           PIC 9(2).                  BDP0020 
002100           05  LS-ART-START-DATE       PIC 9(8).                  BDP0021 
002200           05  LS-FUTURE-DATE          PIC 9(8).                  BDP0022 
002300           05  LS-FUTURE-DATE-R REDEFINES LS-FUTURE-DATE.         BDP0023 
002400               10  LS-FD-CCYY          PIC 9(4).                  BDP0024 
002500               10  LS-FD-MM            PIC 9(2).                  BDP0025 
002600               10  LS-FD-DD            PIC 9(2).                  BDP0026 
002700           05  LS-WHO-OBS-COUNT        PIC 9(2).                  BDP0027 
002800           05  LS-WHO-OBS OCCURS 10 TIMES.                        BDP0028 
002900               10  LS-WHO-STAGE        PIC 9(1).                  BDP0029 
003000               10  LS-WHO-DATE         PIC 9(8).                  BDP0030 
003100           05  LS-CD4-OBS-COUNT        PIC 9(2).                  BDP0031 
003200           05  LS-CD4-OBS OCCURS 10 TIMES.                        BDP0032 
003300               10  LS-CD4-VALUE        PIC 9(4).                  BDP0033 
003400               10  LS-CD4-DATE         PIC 9(8).                  BDP0034 
003500           05  LS-REASON-TEXT          PIC X(40).                 BDP0035 
003600           05  LS-REASON-DATE          PIC 9(8).                  BDP0036 
003700           05  LS-FOUND-SW             PIC X(1).                  BDP0037 
003800               88  LS-RESULT-FOUND     VALUE "Y".                 BDP0038 
003900               88  LS-RESULT-NOT-FOUND VALUE "N".                 BDP0039 
004000           05  FILLER                  PIC X(04).                 BDP0040 
